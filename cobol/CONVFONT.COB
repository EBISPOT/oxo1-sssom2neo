000100      *
000200       IDENTIFICATION DIVISION.
000300      *
000400       PROGRAM-ID.    CONVFONT.
000500       AUTHOR.        LUIS AUGUSTO.
000600       INSTALLATION.  MERCADAO SISTEMAS LTDA.
000700       DATE-WRITTEN.  11/95.
000800       DATE-COMPILED.
000900       SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
001000      *
001100      ****************************************************************
001200      *    H I S T O R I C O   D E   A L T E R A C O E S
001300      *
001400      *    DATA     PROG.  OS/CHAMADO   DESCRICAO
001500      *    -------- -----  -----------  ---------------------------
001600      *    11/10/95 L.A.   -            PROGRAMA ORIGINAL. GERA O
001700      *                                 ARQUIVO TXT DE FORNECEDORES
001800      *                                 A PARTIR DO ARQGRUPO.
001900      *    04/03/96 L.A.   OS-0118      CORRIGIDO TAMANHO DO CAMPO
002000      *                                 DESC-TX (ESTOURAVA COM NOME
002100      *                                 COMPOSTO DE FORNECEDOR).
002200      *    09/08/96 M.S.   OS-0241      ACERTO NO LIDOS/GRAVADOS DO
002300      *                                 PAINEL DE ACOMPANHAMENTO.
002400      *    02/02/98 M.S.   OS-0390      REAPROVEITADO PARA GERAR O
002500      *                                 CADASTRO DE FONTES (ANTIGO
002600      *                                 ARQGRUPO DEIXA DE EXISTIR).
002700      *                                 PROGRAMA PASSA A SE CHAMAR
002800      *                                 CONVFONT. LEITURA AGORA E
002900      *                                 SEQUENCIAL, SEM BTVCAL.
003000      *    17/06/98 M.S.   OS-0412      INCLUIDO CABECALHO NO ARQ.
003100      *                                 DE SAIDA (9 COLUNAS).
003200      *    23/11/98 R.T.   OS-0455      AJUSTE ANO 2000: CAMPO DE
003300      *                                 DATA DE EXECUCAO PASSA A
003400      *                                 TER 4 POSICOES PARA O ANO.
003500      *    15/01/99 R.T.   OS-0470      REVISAO GERAL DO PROGRAMA
003600      *                                 PARA O BUG DO MILENIO - SEM
003700      *                                 OUTRAS DATAS COM 2 DIGITOS.
003800      *    14/03/01 F.N.   OS-0588      DISPLAY DE ACOMPANHAMENTO
003900      *                                 PASSA A MOSTRAR TAMBEM A
004000      *                                 DATA DE EXECUCAO NO RODAPE.
004100      *    08/07/03 F.N.   OS-0633      LAYOUT DE FONTES AMPLIADO
004200      *                                 PARA A NOVA BASE DE
004300      *                                 ONTOLOGIAS (VER REGFONTE).
004310      *    19/02/04 F.N.   OS-0645      RETIRADO O COPY REGFONTE -
004320      *                                 CAMPO AGORA DIGITADO DIRETO
004330      *                                 EM CADA PROGRAMA, NO PADRAO
004340      *                                 JA USADO NO ARQNTFS-REG DO
004350      *                                 CONVITEM/CONVNOTA. INCLUIDO
004360      *                                 AGRUPAMENTO DE CHAVE E
004370      *                                 INDICADOR DE SITUACAO DA
004380      *                                 FONTE (NIVEL 88) NA SOBRA
004390      *                                 DO FILLER, SEM MEXER NO
004395      *                                 TAMANHO DO REGISTRO.
004396      *    10/08/26 F.N.   OS-0652      CORRIGIDA QUEDA DE FLUXO DO
004397      *                                 020-ABRE-ARQ PARA DENTRO DO
004398      *                                 030-GRAVA-CABECALHO (JA
004399      *                                 PERFORMADO POR 020-ABRE-ARQ),
004400      *                                 QUE GRAVAVA 2 CABECALHOS.
004401      ****************************************************************
004500      *
004600      *    ESTE PROGRAMA LE O CADASTRO DE FONTES (ONTOLOGIAS E BASES
004700      *    DE DADOS QUE ALIMENTAM OS MAPEAMENTOS) E GERA O ARQUIVO
004800      *    TEXTO DE CARGA "FONTES.TXT", USADO COMO REGISTRO MESTRE
004900      *    PELOS DEMAIS PROGRAMAS DA SUITE DE CONVERSAO (CONVOXO).
005000      *    O CADASTRO DE FONTES E FORNECIDO PRONTO - ESTE PROGRAMA
005100      *    NAO CONSULTA NENHUM CATALOGO EXTERNO, SO TRANSCREVE.
005200      *
005300       ENVIRONMENT DIVISION.
005400      *
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER.   IBM-PC.
005700       OBJECT-COMPUTER.   IBM-PC.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM
006000           CLASS PREFIXO-VALIDO IS "A" THRU "Z", "0" THRU "9".
006100      *
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400      *
006500           SELECT      ARQ-FONTE-EN   ASSIGN     TO   FONTEENT
006600           ORGANIZATION IS LINE SEQUENTIAL
006700           FILE STATUS IS EST-FONTE-EN.
006800      *
006900           SELECT      ARQ-FONTE-TX   ASSIGN     TO   FONTESAI
007000           ORGANIZATION IS LINE SEQUENTIAL
007100           FILE STATUS IS EST-FONTE-TX.
007200      *
007300       DATA DIVISION.
007400       FILE SECTION.
007500      *
007600       FD  ARQ-FONTE-EN
007700           LABEL RECORD STANDARD.
007800       01  REG-FONTE-EN.
007810           05  CHAVE-FONTE-EN.
007820               10  FONTE-PREFIXO-EN        PIC X(20).
007830               10  FONTE-NAMESPACE-EN      PIC X(20).
007840           05  FONTE-TITULO-EN             PIC X(80).
007850           05  FONTE-DESCRICAO-EN          PIC X(200).
007860           05  FONTE-TIPO-EN               PIC X(10).
007870               88  ONTOLOGIA-EN            VALUE "ontology  ".
007880               88  BASE-DADOS-EN           VALUE "database  ".
007890               88  REGISTRO-EN             VALUE "registry  ".
007900           05  FONTE-URI-BASE-EN           PIC X(100).
007910           05  FONTE-PREFIXOS-ALT-EN       PIC X(60).
007920           05  FONTE-LICENCA-EN            PIC X(60).
007930           05  FONTE-VERSAO-EN             PIC X(40).
007940           05  FONTE-STATUS-EN             PIC X(01).
007950               88  FONTE-ATIVA-EN          VALUE "A".
007960               88  FONTE-INATIVA-EN        VALUE "I".
007970           05  FILLER                      PIC X(09).
008000      *
008100       FD  ARQ-FONTE-TX
008200           LABEL RECORD STANDARD.
008300       01  REG-FONTE-TX.
008310           05  CHAVE-FONTE-TX.
008320               10  FONTE-PREFIXO-TX        PIC X(20).
008330               10  FONTE-NAMESPACE-TX      PIC X(20).
008340           05  FONTE-TITULO-TX             PIC X(80).
008350           05  FONTE-DESCRICAO-TX          PIC X(200).
008360           05  FONTE-TIPO-TX               PIC X(10).
008370               88  ONTOLOGIA-TX            VALUE "ontology  ".
008380               88  BASE-DADOS-TX           VALUE "database  ".
008390               88  REGISTRO-TX             VALUE "registry  ".
008400           05  FONTE-URI-BASE-TX           PIC X(100).
008410           05  FONTE-PREFIXOS-ALT-TX       PIC X(60).
008420           05  FONTE-LICENCA-TX            PIC X(60).
008430           05  FONTE-VERSAO-TX             PIC X(40).
008440           05  FONTE-STATUS-TX             PIC X(01).
008450               88  FONTE-ATIVA-TX          VALUE "A".
008460               88  FONTE-INATIVA-TX        VALUE "I".
008470           05  FILLER                      PIC X(09).
008500      *
008600       WORKING-STORAGE SECTION.
008700      *
008800       77  EST-FONTE-EN            PIC X(02).
008810           88  OK-FONTE-EN              VALUE "00".
008900       77  EST-FONTE-TX            PIC X(02).
008910           88  OK-FONTE-TX              VALUE "00".
009000       77  LIDOS-WS                PIC 9(07) COMP-0  VALUE 0.
009100       77  GRAVADOS-WS             PIC 9(07) COMP-0  VALUE 0.
009200      *
009300       01  CONT-LIDOS-ED                   PIC 9(07).
009400       01  FILLER REDEFINES CONT-LIDOS-ED.
009500           05  CONT-LIDOS-IMP           PIC ZZZZZZ9.
009600      *
009700       01  DATA-EXECUCAO-WS                PIC 9(08).
009800       01  FILLER REDEFINES DATA-EXECUCAO-WS.
009900           05  ANO-EXEC-WS              PIC 9(04).
010000           05  MES-EXEC-WS              PIC 9(02).
010100           05  DIA-EXEC-WS              PIC 9(02).
010200      *
010300      *---------------------------------------------------------------
010400      *    AREA DE TRABALHO DO REGISTRO DE FONTE, COM VISAO
010500      *    ALTERNATIVA DO PRIMEIRO CARACTERE DO PREFIXO - USADA
010600      *    NA CONFERENCIA DE REGISTRO SEM PREFIXO PREENCHIDO, E COM
010610      *    O INDICADOR DE SITUACAO DA FONTE (OS-0645).
010700      *---------------------------------------------------------------
010800       01  REG-FONTE-WK.
010810           05  CHAVE-FONTE-WK.
010820               10  FONTE-PREFIXO-WK        PIC X(20).
010830               10  FONTE-NAMESPACE-WK      PIC X(20).
010840           05  FONTE-TITULO-WK             PIC X(80).
010850           05  FONTE-DESCRICAO-WK          PIC X(200).
010860           05  FONTE-TIPO-WK               PIC X(10).
010870               88  ONTOLOGIA-WK            VALUE "ontology  ".
010880               88  BASE-DADOS-WK           VALUE "database  ".
010890               88  REGISTRO-WK             VALUE "registry  ".
010900           05  FONTE-URI-BASE-WK           PIC X(100).
010910           05  FONTE-PREFIXOS-ALT-WK       PIC X(60).
010920           05  FONTE-LICENCA-WK            PIC X(60).
010930           05  FONTE-VERSAO-WK             PIC X(40).
010940           05  FONTE-STATUS-WK             PIC X(01).
010950               88  FONTE-ATIVA-WK          VALUE "A".
010960               88  FONTE-INATIVA-WK        VALUE "I".
010970           05  FILLER                      PIC X(09).
011000       01  FILLER REDEFINES REG-FONTE-WK.
011100           05  PREFIXO-1A-LETRA-WK      PIC X(01).
011200           05  FILLER                   PIC X(599).
011300      *
011400       PROCEDURE DIVISION.
011500      *
011600       INICIO-010.
011700      *
011800           DISPLAY "* CONVFONT - CARGA DO CADASTRO DE FONTES *".
011900           ACCEPT DATA-EXECUCAO-WS FROM DATE YYYYMMDD.
012000           DISPLAY "DATA DE EXECUCAO: " DATA-EXECUCAO-WS.
012100      *
012200       020-ABRE-ARQ.
012300      *
012400           OPEN INPUT  ARQ-FONTE-EN.
012500           IF  NOT OK-FONTE-EN
012600               DISPLAY "** ARQUIVO DE FONTES NAO ENCONTRADO **"
012700               DISPLAY "FILE STATUS: " EST-FONTE-EN
012800               GO TO 900-ENCERRA.
012900      *
013000           OPEN OUTPUT ARQ-FONTE-TX.
013100           IF  NOT OK-FONTE-TX
013200               DISPLAY "** ERRO NA ABERTURA DO ARQ. DE SAIDA **"
013300               DISPLAY "FILE STATUS: " EST-FONTE-TX
013400               CLOSE ARQ-FONTE-EN
013500               GO TO 900-ENCERRA.
013600      *
013700           PERFORM 030-GRAVA-CABECALHO THRU 030-EXIT.
013800      *
013900           MOVE 0 TO LIDOS-WS GRAVADOS-WS.
014000           DISPLAY "LIDOS:        GRAVADOS:".
014050      *    OS-0652 - SEM ISTO O FLUXO CAIA DIRETO NO PARAGRAFO
014060      *    030-GRAVA-CABECALHO (JA PERFORMADO ACIMA) E GRAVAVA O
014070      *    CABECALHO DUAS VEZES NO ARQUIVO DE SAIDA.
014080           GO TO LEITURA-0100.
014100      *
014200       030-GRAVA-CABECALHO.
014300      *
014400           MOVE SPACES                   TO REG-FONTE-TX.
014500           MOVE "prefix"                  TO FONTE-PREFIXO-TX.
014600           MOVE "idorgNamespace"          TO FONTE-NAMESPACE-TX.
014700           MOVE "title"                   TO FONTE-TITULO-TX.
014800           MOVE "description"             TO FONTE-DESCRICAO-TX.
014900           MOVE "sourceType"               TO FONTE-TIPO-TX.
015000           MOVE "baseUri"                  TO FONTE-URI-BASE-TX.
015100           MOVE "alternativePrefixes"      TO FONTE-PREFIXOS-ALT-TX.
015200           MOVE "license"                  TO FONTE-LICENCA-TX.
015300           MOVE "versionInfo"               TO FONTE-VERSAO-TX.
015400           WRITE REG-FONTE-TX.
015500      *
015600       030-EXIT. EXIT.
015700      *
015800       LEITURA-0100.
015900      *
016000           READ ARQ-FONTE-EN INTO REG-FONTE-WK
016100               AT END
016200                   GO TO 900-ENCERRA.
016300      *
016400           ADD 1 TO LIDOS-WS.
016500           MOVE LIDOS-WS TO CONT-LIDOS-ED.
016600           DISPLAY "LIDOS: " CONT-LIDOS-IMP.
016650      *
016660      *    CONFERENCIA SO INFORMATIVA (OS-0633) - O PREFIXO DEVE
016670      *    COMECAR POR LETRA OU DIGITO; O REGISTRO SAI DO JEITO
016680      *    QUE ENTROU, SO AVISAMOS NO DISPLAY DE ACOMPANHAMENTO.
016690           IF  PREFIXO-1A-LETRA-WK IS NOT PREFIXO-VALIDO
016700               DISPLAY "** AVISO: PREFIXO SUSPEITO NO REGISTRO "
016710                       CONT-LIDOS-IMP " - " FONTE-PREFIXO-WK.
016720      *
016730      *    SE A FONTE NAO TRAZ SITUACAO PREENCHIDA (ARQUIVO ANTIGO,
016740      *    GERADO ANTES DA OS-0645), ASSUME ATIVA POR OMISSAO.
016750           IF  FONTE-STATUS-WK = SPACE
016760               SET FONTE-ATIVA-WK TO TRUE.
016770      *
016800           MOVE REG-FONTE-WK         TO REG-FONTE-TX.
016900           WRITE REG-FONTE-TX.
017000           ADD 1 TO GRAVADOS-WS.
017100      *
017200           GO TO LEITURA-0100.
017300      *
017400       900-ENCERRA.
017500      *
017600           IF  OK-FONTE-EN
017700               CLOSE ARQ-FONTE-EN.
017800           CLOSE ARQ-FONTE-TX.
017900           DISPLAY "FIM CONVFONT - LIDOS: "      LIDOS-WS
018000                   " GRAVADOS: "                 GRAVADOS-WS.
018100           STOP RUN.

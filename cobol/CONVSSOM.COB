000100      *
000200       IDENTIFICATION DIVISION.
000300      *
000400       PROGRAM-ID.    CONVSSOM.
000500       AUTHOR.        LUIS AUGUSTO.
000600       INSTALLATION.  MERCADAO SISTEMAS LTDA.
000700       DATE-WRITTEN.  12/95.
000800       DATE-COMPILED.
000900       SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
001000      *
001100      ****************************************************************
001200      *    H I S T O R I C O   D E   A L T E R A C O E S
001300      *
001400      *    DATA     PROG.  OS/CHAMADO   DESCRICAO
001500      *    -------- -----  -----------  ---------------------------
001600      *    09/12/95 L.A.   -            PROGRAMA ORIGINAL. GERA OS
001700      *                                 ARQUIVOS TXT DE ITENS/NOTAS
001800      *                                 A PARTIR DO ARQNTFS.
001900      *    21/05/97 M.S.   OS-0332      PROGRAMA REAPROVEITADO PARA
002000      *                                 O MODULO DE MAPEAMENTO DE
002100      *                                 TERMOS (PROJETO SSSOM). LE
002200      *                                 ARQ. TEXTO DELIMITADO POR
002300      *                                 TAB AO INVES DO ARQNTFS, E
002400      *                                 GERA ARQ. DE NOS E ARESTAS.
002500      *                                 PROGRAMA PASSA A SE CHAMAR
002600      *                                 CONVSSOM.
002700      *    03/02/98 M.S.   OS-0388      INCLUIDA TABELA DE NOS JA
002800      *                                 GRAVADOS (EVITA NO REPETIDO
002900      *                                 QUANDO O MESMO TERMO E
003000      *                                 SUJEITO E OBJETO EM VARIOS
003100      *                                 REGISTROS).
003200      *    23/11/98 R.T.   OS-0457      AJUSTE ANO 2000: DATA DE
003300      *                                 EXECUCAO DO RODAPE PASSA A
003400      *                                 TER 4 POSICOES PARA O ANO.
003500      *    16/06/99 R.T.   OS-0502      PASSA A ACEITAR ATE 3 ARQS
003600      *                                 DE MAPEAMENTO NUM SO RUN
003700      *                                 (ARQMAPA1/2/3), EM VEZ DE
003800      *                                 UM UNICO ARQUIVO.
004000      *    22/09/00 F.N.   OS-0561      CORRIGIDO ESTOURO DA TABELA
004100      *                                 DE NOS (AUMENTADA PARA 5000
004200      *                                 POSICOES).
004210      *    19/02/04 F.N.   OS-0646      RETIRADO O COPY REGMAPA - O
004220      *                                 REGISTRO DE MAPEAMENTO PASSA
004230      *                                 A SER DIGITADO DIRETO AQUI,
004240      *                                 COMO JA ERA FEITO NO ARQNTFS-
004250      *                                 REG DO CONVITEM/CONVNOTA, COM
004260      *                                 AGRUPAMENTO DE CHAVE E UM
004270      *                                 INDICADOR DE SITUACAO (88).
004280      *    10/08/26 F.N.   OS-0650      RETIRADO O INDICADOR DE
004281      *                                 SITUACAO DO REG-MAPA-WS (MAPA-
004282      *                                 PENDENTE/MAPA-GRAVADO) - ERA
004283      *                                 LIGADO NA GRAVACAO DA ARESTA MAS
004284      *                                 NUNCA TESTADO EM NENHUM IF; A
004285      *                                 AREA E SO LINHA DE TRABALHO, SEM
004286      *                                 ESTADO A GUARDAR ENTRE LINHAS.
004300      ****************************************************************
004400      *
004500      *    ESTE PROGRAMA LE UM OU MAIS ARQUIVOS DE MAPEAMENTO DE
004600      *    TERMOS NO FORMATO SSSOM (TEXTO, CAMPOS SEPARADOS POR
004700      *    TAB, PRECEDIDOS DE LINHAS DE COMENTARIO INICIADAS POR
004800      *    "#") E GERA DOIS ARQUIVOS TXT DE CARGA: UM DE NOS (UM
004900      *    REGISTRO POR TERMO UNICO) E OUTRO DE ARESTAS (UM POR
005000      *    LINHA DE MAPEAMENTO). NAO FAZ ENRIQUECIMENTO DE CURIE
005100      *    NEM CONSULTA CADASTRO DE FONTES - ISSO E FEITO PELO
005200      *    CONVOXO.
005300      *
005400       ENVIRONMENT DIVISION.
005500      *
005600       CONFIGURATION SECTION.
005700       SOURCE-COMPUTER.   IBM-PC.
005800       OBJECT-COMPUTER.   IBM-PC.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM
006100           CLASS COMENTARIO-SSSOM IS "#".
006200      *
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500      *
006600           SELECT      ARQ-MAPA1      ASSIGN     TO   MAPA1ENT
006700           ORGANIZATION IS LINE SEQUENTIAL
006800           FILE STATUS IS EST-MAPA1.
006900      *
007000           SELECT      ARQ-MAPA2      ASSIGN     TO   MAPA2ENT
007100           ORGANIZATION IS LINE SEQUENTIAL
007200           FILE STATUS IS EST-MAPA2.
007300      *
007400           SELECT      ARQ-MAPA3      ASSIGN     TO   MAPA3ENT
007500           ORGANIZATION IS LINE SEQUENTIAL
007600           FILE STATUS IS EST-MAPA3.
007700      *
007800           SELECT      ARQ-NO         ASSIGN     TO   NOSAI
007900           ORGANIZATION IS LINE SEQUENTIAL
008000           FILE STATUS IS EST-NO.
008100      *
008200           SELECT      ARQ-ARESTA     ASSIGN     TO   ARESAI
008300           ORGANIZATION IS LINE SEQUENTIAL
008400           FILE STATUS IS EST-ARESTA.
008500      *
008600       DATA DIVISION.
008700       FILE SECTION.
008800      *
008900       FD  ARQ-MAPA1
009000           LABEL RECORD STANDARD.
009100       01  LINHA-MAPA1-EN               PIC X(400).
009200      *
009300       FD  ARQ-MAPA2
009400           LABEL RECORD STANDARD.
009500       01  LINHA-MAPA2-EN               PIC X(400).
009600      *
009700       FD  ARQ-MAPA3
009800           LABEL RECORD STANDARD.
009900       01  LINHA-MAPA3-EN               PIC X(400).
010000      *
010100       FD  ARQ-NO
010200           LABEL RECORD STANDARD.
010300       01  REG-NO-TX.
010400           05  NODE-ID-TX               PIC X(60).
010500           05  NODE-LABEL-TX            PIC X(80).
010600           05  FILLER                   PIC X(10).
010700      *
010800       FD  ARQ-ARESTA
010900           LABEL RECORD STANDARD.
011000       01  REG-ARESTA-TX.
011100           05  START-ID-TX              PIC X(60).
011200           05  EDGE-TYPE-TX             PIC X(60).
011300           05  END-ID-TX                PIC X(60).
011400           05  SUBJ-LABEL-TX            PIC X(80).
011500           05  OBJ-LABEL-TX             PIC X(80).
011600           05  JUSTIF-TX                PIC X(60).
011700           05  FILLER                   PIC X(10).
011800      *
011900       WORKING-STORAGE SECTION.
012000      *
012100       77  EST-MAPA1                PIC X(02).
012110           88  OK-MAPA1                 VALUE "00".
012200       77  EST-MAPA2                PIC X(02).
012210           88  OK-MAPA2                 VALUE "00".
012300       77  EST-MAPA3                PIC X(02).
012310           88  OK-MAPA3                 VALUE "00".
012400       77  EST-NO                   PIC X(02).
012410           88  OK-NO                    VALUE "00".
012500       77  EST-ARESTA               PIC X(02).
012510           88  OK-ARESTA                VALUE "00".
012600       77  FIM-MAPA1-WS             PIC X(01)   VALUE "N".
012610           88  FIM-MAPA1                VALUE "S".
012700       77  FIM-MAPA2-WS             PIC X(01)   VALUE "N".
012710           88  FIM-MAPA2                VALUE "S".
012800       77  FIM-MAPA3-WS             PIC X(01)   VALUE "N".
012810           88  FIM-MAPA3                VALUE "S".
012900       77  CABECALHO-LIDO-WS        PIC X(01)   VALUE "N".
012910           88  CABECALHO-LIDO           VALUE "S".
012920           88  CABECALHO-LIDO-WS-OFF     VALUE "N".
013000       77  ACHOU-NO-WS              PIC X(01)   VALUE "N".
013010           88  ACHOU-NO                 VALUE "S".
013020           88  ACHOU-NO-WS-OFF           VALUE "N".
013100       77  IX-WS                    PIC 9(04)   COMP.
013200       77  QTD-NOS-WS               PIC 9(04)   COMP   VALUE 0.
013300       77  MAPAS-LIDOS-WS           PIC 9(07)   COMP   VALUE 0.
013400       77  NOS-GRAVADOS-WS          PIC 9(07)   COMP   VALUE 0.
013500       77  ARESTAS-GRAVADAS-WS      PIC 9(07)   COMP   VALUE 0.
013600      *
013700       01  CONT-LIDOS-ED                   PIC 9(07).
013800       01  FILLER REDEFINES CONT-LIDOS-ED.
013900           05  CONT-LIDOS-IMP           PIC ZZZZZZ9.
014000      *
014100       01  DATA-EXECUCAO-WS                PIC 9(08).
014200       01  FILLER REDEFINES DATA-EXECUCAO-WS.
014300           05  ANO-EXEC-WS              PIC 9(04).
014400           05  MES-EXEC-WS              PIC 9(02).
014500           05  DIA-EXEC-WS              PIC 9(02).
014600      *
014700      *---------------------------------------------------------------
014800      *    AREA DE TRABALHO DA LINHA LIDA DO ARQUIVO DE MAPEAMENTO,
014900      *    COM VISAO ALTERNATIVA DO PRIMEIRO CARACTERE - USADA PARA
015000      *    RECONHECER AS LINHAS DE COMENTARIO DO CABECALHO SSSOM
015100      *    (INICIADAS POR "#").
015200      *---------------------------------------------------------------
015300       01  LINHA-MAPA-WK                    PIC X(400).
015400       01  FILLER REDEFINES LINHA-MAPA-WK.
015500           05  PRIMEIRO-CAR-WK          PIC X(01).
015600           05  FILLER                   PIC X(399).
015700      *
015800      *---------------------------------------------------------------
015900      *    REGISTRO DE MAPEAMENTO JA DECOMPOSTO (OS-0646 - CAMPOS
015910      *    DIGITADOS DIRETO, SEM COPY, COMO NO ARQNTFS-REG).
015950      *    OS-0650 - RETIRADO O BYTE DE SITUACAO (MAPA-PENDENTE/
015960      *    MAPA-GRAVADO): A AREA E UMA LINHA DE TRABALHO, REESCRITA
015970      *    A CADA UNSTRING, SEM ESTADO QUE SOBREVIVA ENTRE LINHAS -
015980      *    NAO HAVIA NADA PARA A SITUACAO REGISTRAR.
016000      *---------------------------------------------------------------
016100       01  REG-MAPA-WS.
016110           05  CHAVE-MAPA-WS.
016120               10  SUJEITO-COD-WS       PIC X(60).
016130               10  PREDICADO-COD-WS     PIC X(60).
016140           05  SUJEITO-ROTULO-WS        PIC X(80).
016150           05  OBJETO-COD-WS            PIC X(60).
016160           05  OBJETO-ROTULO-WS         PIC X(80).
016170           05  JUSTIFICATIVA-WS         PIC X(60).
016198           05  FILLER                   PIC X(20).
016300      *
016400       01  NO-ID-WK                        PIC X(60).
016500       01  NO-LABEL-WK                      PIC X(80).
016600      *
016700      *---------------------------------------------------------------
016800      *    TABELA DE NOS JA GRAVADOS (DEDUP POR ID - REGRA GEN-1).
016900      *    5000 POSICOES - VER OS-0561.
017000      *---------------------------------------------------------------
017100       01  TAB-NOS-WS.
017200           05  NO-TAB OCCURS 5000 TIMES.
017300               10  ID-TAB                PIC X(60).
017400               10  LABEL-TAB              PIC X(80).
017450           05  FILLER                   PIC X(01).
017500      *
017600       PROCEDURE DIVISION.
017700      *
017800       INICIO-010.
017900      *
018000           DISPLAY "* CONVSSOM - GERACAO DE NOS E ARESTAS *".
018100           ACCEPT DATA-EXECUCAO-WS FROM DATE YYYYMMDD.
018200           DISPLAY "DATA DE EXECUCAO: " DATA-EXECUCAO-WS.
018300           PERFORM 0020-ABRE-ARQUIVOS THRU 0020-EXIT.
018400           PERFORM 0030-GRAVA-CABECALHOS THRU 0030-EXIT.
018500           PERFORM 0100-PROCESSA-MAPA1 THRU 0100-EXIT.
018600           PERFORM 0200-PROCESSA-MAPA2 THRU 0200-EXIT.
018700           PERFORM 0300-PROCESSA-MAPA3 THRU 0300-EXIT.
018800           GO TO 0900-ENCERRA.
018900      *
019000       0020-ABRE-ARQUIVOS.
019100      *
019200           OPEN OUTPUT ARQ-NO.
019300           IF  NOT OK-NO
019400               DISPLAY "** ERRO NA ABERTURA DO ARQ. DE NOS **"
019500               DISPLAY "FILE STATUS: " EST-NO
019600               GO TO 0900-ENCERRA.
019700      *
019800           OPEN OUTPUT ARQ-ARESTA.
019900           IF  NOT OK-ARESTA
020000               DISPLAY "** ERRO NA ABERTURA DO ARQ. DE ARESTAS **"
020100               DISPLAY "FILE STATUS: " EST-ARESTA
020200               CLOSE ARQ-NO
020300               GO TO 0900-ENCERRA.
020400      *
020500       0020-EXIT. EXIT.
020600      *
020700       0030-GRAVA-CABECALHOS.
020800      *
020900           MOVE SPACES           TO REG-NO-TX.
021000           MOVE "id:ID"          TO NODE-ID-TX.
021100           MOVE ":LABEL"         TO NODE-LABEL-TX.
021200           WRITE REG-NO-TX.
021300      *
021400           MOVE SPACES           TO REG-ARESTA-TX.
021500           MOVE ":START_ID"      TO START-ID-TX.
021600           MOVE ":TYPE"          TO EDGE-TYPE-TX.
021700           MOVE ":END_ID"        TO END-ID-TX.
021800           MOVE "subject_label"  TO SUBJ-LABEL-TX.
021900           MOVE "object_label"   TO OBJ-LABEL-TX.
022000           MOVE "justification"  TO JUSTIF-TX.
022100           WRITE REG-ARESTA-TX.
022200      *
022300       0030-EXIT. EXIT.
022400      *
022500      *---------------------------------------------------------------
022600      *    PROCESSAMENTO DO 1O ARQUIVO DE MAPEAMENTO (SE INFORMADO)
022700      *---------------------------------------------------------------
022800       0100-PROCESSA-MAPA1.
022900      *
023000           OPEN INPUT ARQ-MAPA1.
023100           IF  NOT OK-MAPA1
023200               DISPLAY "MAPA1 NAO INFORMADO - FILE STATUS: "
023300                       EST-MAPA1
023400               GO TO 0100-EXIT.
023500      *
023600           SET CABECALHO-LIDO-WS-OFF TO TRUE.
023700           PERFORM LEITURA-0100 THRU LEITURA-0100-EXIT
023800               UNTIL FIM-MAPA1.
023900           CLOSE ARQ-MAPA1.
024000      *
024100       0100-EXIT. EXIT.
024200      *
024300       LEITURA-0100.
024400      *
024500           READ ARQ-MAPA1 INTO LINHA-MAPA-WK
024600               AT END
024700                   SET FIM-MAPA1 TO TRUE
024800                   GO TO LEITURA-0100-EXIT.
024900      *
025000           ADD 1 TO MAPAS-LIDOS-WS.
025100           PERFORM 0150-TRATA-LINHA THRU 0150-EXIT.
025200      *
025300       LEITURA-0100-EXIT. EXIT.
025400      *
025500      *---------------------------------------------------------------
025600      *    PROCESSAMENTO DO 2O ARQUIVO DE MAPEAMENTO (SE INFORMADO)
025700      *---------------------------------------------------------------
025800       0200-PROCESSA-MAPA2.
025900      *
026000           OPEN INPUT ARQ-MAPA2.
026100           IF  NOT OK-MAPA2
026200               DISPLAY "MAPA2 NAO INFORMADO - FILE STATUS: "
026300                       EST-MAPA2
026400               GO TO 0200-EXIT.
026500      *
026600           SET CABECALHO-LIDO-WS-OFF TO TRUE.
026700           PERFORM LEITURA-0200 THRU LEITURA-0200-EXIT
026800               UNTIL FIM-MAPA2.
026900           CLOSE ARQ-MAPA2.
027000      *
027100       0200-EXIT. EXIT.
027200      *
027300       LEITURA-0200.
027400      *
027500           READ ARQ-MAPA2 INTO LINHA-MAPA-WK
027600               AT END
027700                   SET FIM-MAPA2 TO TRUE
027800                   GO TO LEITURA-0200-EXIT.
027900      *
028000           ADD 1 TO MAPAS-LIDOS-WS.
028100           PERFORM 0150-TRATA-LINHA THRU 0150-EXIT.
028200      *
028300       LEITURA-0200-EXIT. EXIT.
028400      *
028500      *---------------------------------------------------------------
028600      *    PROCESSAMENTO DO 3O ARQUIVO DE MAPEAMENTO (SE INFORMADO)
028700      *---------------------------------------------------------------
028800       0300-PROCESSA-MAPA3.
028900      *
029000           OPEN INPUT ARQ-MAPA3.
029100           IF  NOT OK-MAPA3
029200               DISPLAY "MAPA3 NAO INFORMADO - FILE STATUS: "
029300                       EST-MAPA3
029400               GO TO 0300-EXIT.
029500      *
029600           SET CABECALHO-LIDO-WS-OFF TO TRUE.
029700           PERFORM LEITURA-0300 THRU LEITURA-0300-EXIT
029800               UNTIL FIM-MAPA3.
029900           CLOSE ARQ-MAPA3.
030000      *
030100       0300-EXIT. EXIT.
030200      *
030300       LEITURA-0300.
030400      *
030500           READ ARQ-MAPA3 INTO LINHA-MAPA-WK
030600               AT END
030700                   SET FIM-MAPA3 TO TRUE
030800                   GO TO LEITURA-0300-EXIT.
030900      *
031000           ADD 1 TO MAPAS-LIDOS-WS.
031100           PERFORM 0150-TRATA-LINHA THRU 0150-EXIT.
031200      *
031300       LEITURA-0300-EXIT. EXIT.
031400      *
031500      *---------------------------------------------------------------
031600      *    TRATAMENTO DE UMA LINHA LIDA DE QUALQUER UM DOS TRES
031700      *    ARQUIVOS DE MAPEAMENTO - IGNORA COMENTARIOS DO CABECALHO
031800      *    SSSOM, IGNORA A LINHA DE TITULOS DAS COLUNAS, E PARTE AS
031900      *    DEMAIS LINHAS NOS CAMPOS DO REGISTRO DE MAPEAMENTO.
032000      *---------------------------------------------------------------
032100       0150-TRATA-LINHA.
032200      *
032300           IF  PRIMEIRO-CAR-WK IS COMENTARIO-SSSOM
032400               GO TO 0150-EXIT.
032500      *
032600           IF  NOT CABECALHO-LIDO
032650               SET CABECALHO-LIDO TO TRUE
032700               GO TO 0150-EXIT.
032800      *
032900           UNSTRING LINHA-MAPA-WK DELIMITED BY X"09"
033000               INTO SUJEITO-COD-WS, SUJEITO-ROTULO-WS,
033100                    PREDICADO-COD-WS, OBJETO-COD-WS,
033200                    OBJETO-ROTULO-WS, JUSTIFICATIVA-WS.
033300      *
033400           MOVE SUJEITO-COD-WS      TO NO-ID-WK.
033500           MOVE SUJEITO-ROTULO-WS   TO NO-LABEL-WK.
033600           PERFORM 0200-GRAVA-NO THRU 0200-EXIT-NO.
033700      *
033800           MOVE OBJETO-COD-WS       TO NO-ID-WK.
033900           MOVE OBJETO-ROTULO-WS    TO NO-LABEL-WK.
034000           PERFORM 0200-GRAVA-NO THRU 0200-EXIT-NO.
034100      *
034200           PERFORM 0400-GRAVA-ARESTA THRU 0400-EXIT.
034300      *
034400       0150-EXIT. EXIT.
034500      *
034600      *---------------------------------------------------------------
034700      *    REGRA GEN-1 - UM NO E GRAVADO NO MAXIMO UMA VEZ; O
034800      *    ROTULO DA PRIMEIRA OCORRENCIA E O QUE PREVALECE.
034900      *---------------------------------------------------------------
035000       0200-GRAVA-NO.
035100      *
035200           PERFORM BUSCA-NO-TAB THRU BUSCA-NO-TAB-EXIT.
035300      *
035400           IF  ACHOU-NO
035500               GO TO 0200-EXIT-NO.
035600      *
035700           ADD 1 TO QTD-NOS-WS.
035800           IF  QTD-NOS-WS > 5000
035900               DISPLAY "** TABELA DE NOS CHEIA - REGISTRO PERDIDO **"
036000               GO TO 0200-EXIT-NO.
036100      *
036200           MOVE NO-ID-WK      TO ID-TAB (QTD-NOS-WS).
036300           MOVE NO-LABEL-WK   TO LABEL-TAB (QTD-NOS-WS).
036400      *
036500           MOVE SPACES        TO REG-NO-TX.
036600           MOVE NO-ID-WK      TO NODE-ID-TX.
036700           MOVE NO-LABEL-WK   TO NODE-LABEL-TX.
036800           WRITE REG-NO-TX.
036900           ADD 1 TO NOS-GRAVADOS-WS.
037000      *
037100       0200-EXIT-NO. EXIT.
037200      *
037300       BUSCA-NO-TAB.
037400      *
037500           SET ACHOU-NO-WS-OFF TO TRUE.
037600           MOVE 0   TO IX-WS.
037700           PERFORM BUSCA-NO-TAB-LOOP THRU BUSCA-NO-TAB-LOOP-EXIT
037800               VARYING IX-WS FROM 1 BY 1
037900               UNTIL IX-WS > QTD-NOS-WS OR ACHOU-NO.
038000      *
038100       BUSCA-NO-TAB-EXIT. EXIT.
038200      *
038300       BUSCA-NO-TAB-LOOP.
038400      *
038500           IF  ID-TAB (IX-WS) = NO-ID-WK
038600               SET ACHOU-NO TO TRUE.
038700      *
038800       BUSCA-NO-TAB-LOOP-EXIT. EXIT.
038900      *
039000      *---------------------------------------------------------------
039100      *    REGRA GEN-2 - MAPEAMENTO DAS COLUNAS DE ENTRADA PARA A
039200      *    ARESTA DE SAIDA (AS DEMAIS COLUNAS SAO COPIADAS DIRETO).
039300      *---------------------------------------------------------------
039400       0400-GRAVA-ARESTA.
039500      *
039600           MOVE SPACES               TO REG-ARESTA-TX.
039700           MOVE SUJEITO-COD-WS       TO START-ID-TX.
039800           MOVE PREDICADO-COD-WS     TO EDGE-TYPE-TX.
039900           MOVE OBJETO-COD-WS        TO END-ID-TX.
040000           MOVE SUJEITO-ROTULO-WS    TO SUBJ-LABEL-TX.
040100           MOVE OBJETO-ROTULO-WS     TO OBJ-LABEL-TX.
040200           MOVE JUSTIFICATIVA-WS     TO JUSTIF-TX.
040300           WRITE REG-ARESTA-TX.
040400           ADD 1 TO ARESTAS-GRAVADAS-WS.
040500      *
040600       0400-EXIT. EXIT.
040700      *
040800       0900-ENCERRA.
040900      *
041000           IF  OK-NO
041100               CLOSE ARQ-NO.
041200           IF  OK-ARESTA
041300               CLOSE ARQ-ARESTA.
041400      *
041500           MOVE MAPAS-LIDOS-WS TO CONT-LIDOS-ED.
041600           DISPLAY "FIM CONVSSOM - LIDOS: "     CONT-LIDOS-IMP
041700                   " NOS: "                     NOS-GRAVADOS-WS
041800                   " ARESTAS: "                 ARESTAS-GRAVADAS-WS.
041900           STOP RUN.

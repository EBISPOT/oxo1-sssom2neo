000100      *
000200       IDENTIFICATION DIVISION.
000300      *
000400       PROGRAM-ID.    CONVOXO.
000500       AUTHOR.        LUIS AUGUSTO.
000600       INSTALLATION.  MERCADAO SISTEMAS LTDA.
000700       DATE-WRITTEN.  02/96.
000800       DATE-COMPILED.
000900       SECURITY.      USO INTERNO - DEPARTAMENTO DE INFORMATICA.
001000      *
001100      ****************************************************************
001200      *    H I S T O R I C O   D E   A L T E R A C O E S
001300      *
001400      *    DATA     PROG.  OS/CHAMADO   DESCRICAO
001500      *    -------- -----  -----------  ---------------------------
001600      *    14/02/96 L.A.   -            PROGRAMA ORIGINAL. GERA OS
001700      *                                 ARQUIVOS TXT DE NOTAS E
001800      *                                 ITENS DE NOTA A PARTIR DO
001900      *                                 ARQNOTA/ARQITNF.
002000      *    02/07/97 M.S.   OS-0355      PROGRAMA REAPROVEITADO PARA
002100      *                                 O MODULO "OXO" DE MAPEAMENTO
002200      *                                 DE TERMOS: ALEM DE NO E
002300      *                                 ARESTA, ENRIQUECE O REGISTRO
002400      *                                 COM DECOMPOSICAO DE CURIE E
002500      *                                 URI RESOLVIDA. PROGRAMA
002600      *                                 PASSA A SE CHAMAR CONVOXO.
002700      *    19/01/98 M.S.   OS-0395      INCLUIDA CARGA DO CADASTRO
002800      *                                 DE FONTES EM MEMORIA (TABELA
002900      *                                 TAB-FONTES-WS), PARA GRAVAR
003000      *                                 A PROVENIENCIA DA ARESTA.
003100      *    06/05/98 M.S.   OS-0401      INCLUIDA LEITURA DO BLOCO DE
003200      *                                 COMENTARIOS DO CABECALHO DO
003300      *                                 ARQUIVO SSSOM (LOCAL_NAME E
003400      *                                 CURIE_MAP), MONTANDO TABELA
003500      *                                 DE PREFIXOS EM MEMORIA.
003600      *    23/11/98 R.T.   OS-0458      AJUSTE ANO 2000: DATA DA
003700      *                                 ARESTA (MAPPING-DATE) PASSA
003800      *                                 A SER GRAVADA COM 4 DIGITOS
003900      *                                 DE ANO (AAAA-MM-DD).
004000      *    15/01/99 R.T.   OS-0471      REVISAO GERAL PARA O BUG DO
004100      *                                 MILENIO - CONFERIDAS TODAS
004200      *                                 AS DATAS DO PROGRAMA.
004300      *    11/08/99 R.T.   OS-0509      INCLUIDA FILA DE NOS SEM
004400      *                                 ROTULO (TAB-PENDENTES-WS) E
004500      *                                 GRAVACAO DOS PENDENTES NO
004600      *                                 FINAL DO PROCESSAMENTO.
004700      *    30/03/01 F.N.   OS-0592      CORRIGIDA RESOLUCAO DE URI
004800      *                                 QUANDO O PREFIXO SO BATE EM
004900      *                                 MAIUSCULAS (GRAVA SO A BASE,
005000      *                                 SEM A PARTE LOCAL).
005100      *    12/11/02 F.N.   OS-0618      PASSA A ACEITAR ATE 3 ARQS
005200      *                                 DE MAPEAMENTO NUM SO RUN
005300      *                                 (MESMO ESQUEMA DO CONVSSOM).
005310      *    19/02/04 F.N.   OS-0647      CORRIGIDA A REGRA OXO-2: O
005320      *                                 0400-PROCESSA-NO SAIA ANTES
005330      *                                 DE OLHAR O ROTULO QUANDO O NO
005340      *                                 JA ESTAVA PENDENTE, E NUNCA
005350      *                                 PROMOVIA O PENDENTE A GRAVADO.
005360      *                                 AGORA TESTA GRAVADOS, DEPOIS O
005370      *                                 ROTULO EM TODA OCORRENCIA, E
005380      *                                 TIRA O NO DA FILA DE
005390      *                                 PENDENTES QUANDO O GRAVA
005400      *                                 (NOVO PARAGRAFO 0430).
005410      *    19/02/04 F.N.   OS-0648      RETIRADOS OS COPY REGFONTE E
005420      *                                 REGMAPA - REGISTROS AGORA
005430      *                                 DIGITADOS DIRETO, COMO NO
005440      *                                 ARQNTFS-REG DO CONVITEM/
005450      *                                 CONVNOTA. INCLUIDOS NIVEIS 88
005460      *                                 NOS INDICADORES DE FIM DE
005470      *                                 ARQUIVO, FILE STATUS E NA
005480      *                                 SITUACAO DA FONTE/MAPEAMENTO.
005481      *    10/08/26 F.N.   OS-0649      CORRIGIDO O REGISTRO MINIMO DA
005482      *                                 REGRA OXO-4: LEVAVA O PREFIXO
005483      *                                 JA EM MAIUSCULAS (MESMO USADO NA
005484      *                                 COLUNA DATASOURCE-PREFIX) EM VEZ
005485      *                                 DA CAIXA ORIGINAL DO ARQUIVO.
005486      *                                 GUARDA AGORA UMA 2A COPIA ANTES
005487      *                                 DO INSPECT CONVERTING. TAMBEM
005488      *                                 PASSA A IGNORAR FONTE INATIVA NO
005489      *                                 CADASTRO (CAI NO REGISTRO MINIMO).
005490      *    10/08/26 F.N.   OS-0651      RETIRADO O BYTE DE SITUACAO DO
005491      *                                 REG-MAPA-WS (MAPA-PENDENTE/
005492      *                                 MAPA-GRAVADO) - NUNCA FOI LIGADO
005493      *                                 NEM TESTADO NESTE PROGRAMA.
005494      *    10/08/26 F.N.   OS-0653      RETIRADA A CLASS MAIUSCULA-OXO
005495      *                                 DO SPECIAL-NAMES - NUNCA FOI
005496      *                                 USADA NA PROCEDURE DIVISION.
005497      *    10/08/26 F.N.   OS-0654      0510-SERIALIZA-FONTE PASSA A
005498      *                                 INCLUIR A DESCRICAO (TRUNCADA
005499      *                                 EM 60 POSICOES) DA FONTE
005500      *                                 REGISTRADA NO DATASOURCE-TX;
005501      *                                 SO NAO HAVIA ESPACO PARA ELA
005502      *                                 INTEIRA NOS 200 BYTES.
005503      ****************************************************************
005504      *
005600      *    ESTE PROGRAMA LE UM OU MAIS ARQUIVOS DE MAPEAMENTO SSSOM
005700      *    E O CADASTRO DE FONTES, E GERA O PAR DE ARQUIVOS TXT DE
005800      *    CARGA "OXO" - NOS ENRIQUECIDOS COM CURIE/URI E ARESTAS
005900      *    ENRIQUECIDAS COM A FONTE, O TIPO, O ESCOPO E A DATA DO
006000      *    PROCESSAMENTO. NOS SEM ROTULO FICAM PENDENTES E SO SAO
006100      *    GRAVADOS NO FINAL, COM O PROPRIO ID SERVINDO DE ROTULO.
006200      *
006300       ENVIRONMENT DIVISION.
006400      *
006500       CONFIGURATION SECTION.
006600       SOURCE-COMPUTER.   IBM-PC.
006700       OBJECT-COMPUTER.   IBM-PC.
006800       SPECIAL-NAMES.
006900           C01 IS TOP-OF-FORM
007000           CLASS COMENTARIO-SSSOM  IS "#".
007200      *
007300       INPUT-OUTPUT SECTION.
007400       FILE-CONTROL.
007500      *
007600           SELECT      ARQ-FONTE-EN   ASSIGN     TO   FONTEENT
007700           ORGANIZATION IS LINE SEQUENTIAL
007800           FILE STATUS IS EST-FONTE-EN.
007900      *
008000           SELECT      ARQ-MAPA1      ASSIGN     TO   MAPA1ENT
008100           ORGANIZATION IS LINE SEQUENTIAL
008200           FILE STATUS IS EST-MAPA1.
008300      *
008400           SELECT      ARQ-MAPA2      ASSIGN     TO   MAPA2ENT
008500           ORGANIZATION IS LINE SEQUENTIAL
008600           FILE STATUS IS EST-MAPA2.
008700      *
008800           SELECT      ARQ-MAPA3      ASSIGN     TO   MAPA3ENT
008900           ORGANIZATION IS LINE SEQUENTIAL
009000           FILE STATUS IS EST-MAPA3.
009100      *
009200           SELECT      ARQ-NO         ASSIGN     TO   NOSAI
009300           ORGANIZATION IS LINE SEQUENTIAL
009400           FILE STATUS IS EST-NO.
009500      *
009600           SELECT      ARQ-ARESTA     ASSIGN     TO   ARESAI
009700           ORGANIZATION IS LINE SEQUENTIAL
009800           FILE STATUS IS EST-ARESTA.
009900      *
010000       DATA DIVISION.
010100       FILE SECTION.
010200      *
010300       FD  ARQ-FONTE-EN
010400           LABEL RECORD STANDARD.
010500       01  REG-FONTE-EN.
010510           05  CHAVE-FONTE-EN.
010520               10  FONTE-PREFIXO-EN        PIC X(20).
010530               10  FONTE-NAMESPACE-EN      PIC X(20).
010540           05  FONTE-TITULO-EN             PIC X(80).
010550           05  FONTE-DESCRICAO-EN          PIC X(200).
010560           05  FONTE-TIPO-EN               PIC X(10).
010570               88  ONTOLOGIA-EN            VALUE "ontology  ".
010580               88  BASE-DADOS-EN           VALUE "database  ".
010590               88  REGISTRO-EN             VALUE "registry  ".
010600           05  FONTE-URI-BASE-EN           PIC X(100).
010610           05  FONTE-PREFIXOS-ALT-EN       PIC X(60).
010620           05  FONTE-LICENCA-EN            PIC X(60).
010630           05  FONTE-VERSAO-EN             PIC X(40).
010640           05  FONTE-STATUS-EN             PIC X(01).
010650               88  FONTE-ATIVA-EN          VALUE "A".
010660               88  FONTE-INATIVA-EN        VALUE "I".
010670           05  FILLER                      PIC X(09).
010700      *
010800       FD  ARQ-MAPA1
010900           LABEL RECORD STANDARD.
011000       01  LINHA-MAPA1-EN               PIC X(400).
011100      *
011200       FD  ARQ-MAPA2
011300           LABEL RECORD STANDARD.
011400       01  LINHA-MAPA2-EN               PIC X(400).
011500      *
011600       FD  ARQ-MAPA3
011700           LABEL RECORD STANDARD.
011800       01  LINHA-MAPA3-EN               PIC X(400).
011900      *
012000       FD  ARQ-NO
012100           LABEL RECORD STANDARD.
012200       01  REG-NO-TX.
012300           05  IDENTIF-NO-TX            PIC X(40).
012400           05  CURIE-NO-TX              PIC X(60).
012500           05  LABEL-NO-TX              PIC X(80).
012600           05  URI-NO-TX                PIC X(120).
012700           05  PREFIXO-NO-TX            PIC X(20).
012800           05  FILLER                   PIC X(10).
012900      *
013000       FD  ARQ-ARESTA
013100           LABEL RECORD STANDARD.
013200       01  REG-ARESTA-TX.
013300           05  FROM-CURIE-TX            PIC X(60).
013400           05  TO-CURIE-TX               PIC X(60).
013500           05  DS-PREFIXO-TX             PIC X(20).
013600           05  DATASOURCE-TX             PIC X(200).
013700           05  SOURCE-TYPE-TX            PIC X(10).
013800           05  SCOPE-TX                  PIC X(10).
013900           05  MAPPING-DATE-TX           PIC X(10).
014000           05  FILLER                    PIC X(10).
014100      *
014200       WORKING-STORAGE SECTION.
014300      *
014400       77  EST-FONTE-EN             PIC X(02).
014410           88  OK-FONTE-EN              VALUE "00".
014500       77  EST-MAPA1                PIC X(02).
014510           88  OK-MAPA1                 VALUE "00".
014600       77  EST-MAPA2                PIC X(02).
014610           88  OK-MAPA2                 VALUE "00".
014700       77  EST-MAPA3                PIC X(02).
014710           88  OK-MAPA3                 VALUE "00".
014800       77  EST-NO                   PIC X(02).
014810           88  OK-NO                    VALUE "00".
014900       77  EST-ARESTA               PIC X(02).
014910           88  OK-ARESTA                VALUE "00".
015000       77  FIM-FONTE-WS             PIC X(01)   VALUE "N".
015010           88  FIM-FONTE                VALUE "S".
015100       77  FIM-MAPA1-WS             PIC X(01)   VALUE "N".
015110           88  FIM-MAPA1                VALUE "S".
015200       77  FIM-MAPA2-WS             PIC X(01)   VALUE "N".
015210           88  FIM-MAPA2                VALUE "S".
015300       77  FIM-MAPA3-WS             PIC X(01)   VALUE "N".
015310           88  FIM-MAPA3                VALUE "S".
015400       77  CABECALHO-LIDO-WS        PIC X(01)   VALUE "N".
015410           88  CABECALHO-LIDO           VALUE "S".
015500       77  ACHOU-GRAVADO-WS         PIC X(01)   VALUE "N".
015510           88  ACHOU-GRAVADO            VALUE "S".
015600       77  ACHOU-PENDENTE-WS        PIC X(01)   VALUE "N".
015610           88  ACHOU-PENDENTE           VALUE "S".
015700       77  ACHOU-FONTE-WS           PIC X(01)   VALUE "N".
015710           88  ACHOU-FONTE              VALUE "S".
015800       77  ACHOU-PREFIXO-WS         PIC X(01)   VALUE "N".
015810           88  ACHOU-PREFIXO            VALUE "S".
015900       77  IX-WS                    PIC 9(04)   COMP.
016000       77  POS-DOISPONTOS-WS        PIC 9(04)   COMP   VALUE 0.
016100       77  POS-PONTO-WS             PIC 9(04)   COMP   VALUE 0.
016200       77  QTD-GRAVADOS-WS          PIC 9(04)   COMP   VALUE 0.
016300       77  QTD-PENDENTES-WS         PIC 9(04)   COMP   VALUE 0.
016400       77  QTD-FONTES-WS            PIC 9(04)   COMP   VALUE 0.
016500       77  QTD-PREFIXOS-WS          PIC 9(04)   COMP   VALUE 0.
016600       77  MAPAS-LIDOS-WS           PIC 9(07)   COMP   VALUE 0.
016700       77  NOS-GRAVADOS-WS          PIC 9(07)   COMP   VALUE 0.
016800       77  ARESTAS-GRAVADAS-WS      PIC 9(07)   COMP   VALUE 0.
016900      *
017000       01  CONT-LIDOS-ED                   PIC 9(07).
017100       01  FILLER REDEFINES CONT-LIDOS-ED.
017200           05  CONT-LIDOS-IMP           PIC ZZZZZZ9.
017300      *
017400       01  DATA-EXECUCAO-WS                PIC 9(08).
017500       01  FILLER REDEFINES DATA-EXECUCAO-WS.
017600           05  ANO-EXEC-WS              PIC 9(04).
017700           05  MES-EXEC-WS              PIC 9(02).
017800           05  DIA-EXEC-WS              PIC 9(02).
017900       01  DATA-ARESTA-WK                   PIC X(10).
018000       01  FILLER REDEFINES DATA-ARESTA-WK.
018100           05  ANO-ARESTA-WK            PIC 9(04).
018200           05  FILLER                   PIC X(01).
018300           05  MES-ARESTA-WK            PIC 9(02).
018400           05  FILLER                   PIC X(01).
018500           05  DIA-ARESTA-WK            PIC 9(02).
018600      *
018700      *---------------------------------------------------------------
018800      *    AREA DE TRABALHO DA LINHA LIDA DO ARQUIVO DE MAPEAMENTO,
018900      *    COM VISAO ALTERNATIVA DO PRIMEIRO CARACTERE (MARCA DE
019000      *    COMENTARIO SSSOM) E DOS 7 PRIMEIROS CARACTERES (MARCA DE
019100      *    LOCAL_NAME/CURIE_MAP NO BLOCO DE CABECALHO).
019200      *---------------------------------------------------------------
019300       01  LINHA-MAPA-WK                    PIC X(400).
019400       01  FILLER REDEFINES LINHA-MAPA-WK.
019500           05  PRIMEIRO-CAR-WK          PIC X(01).
019600           05  RESTO-LINHA-WK           PIC X(399).
019700      *
019800      *---------------------------------------------------------------
019900      *    REGISTRO DE MAPEAMENTO JA DECOMPOSTO (OS-0648 - CAMPOS
019910      *    DIGITADOS DIRETO, SEM COPY, COMO NO ARQNTFS-REG).
019950      *    OS-0651 - RETIRADO O BYTE DE SITUACAO (MAPA-PENDENTE/
019960      *    MAPA-GRAVADO): NUNCA FOI LIGADO NEM TESTADO NESTE
019970      *    PROGRAMA - A AREA E SO LINHA DE TRABALHO, REESCRITA A
019980      *    CADA UNSTRING, SEM ESTADO A GUARDAR ENTRE LINHAS.
020000      *---------------------------------------------------------------
020100       01  REG-MAPA-WS.
020110           05  CHAVE-MAPA-WS.
020120               10  SUJEITO-COD-WS       PIC X(60).
020130               10  PREDICADO-COD-WS     PIC X(60).
020140           05  SUJEITO-ROTULO-WS        PIC X(80).
020150           05  OBJETO-COD-WS            PIC X(60).
020160           05  OBJETO-ROTULO-WS         PIC X(80).
020170           05  JUSTIFICATIVA-WS         PIC X(60).
020198           05  FILLER                   PIC X(20).
020300      *
020400       01  CURIE-WK                        PIC X(60).
020450       01  PREFIXO-WK                       PIC X(20).
020475       01  PREFIXO-MAIUSC-WK                 PIC X(20).
020480       01  PREFIXO-BUSCA-WK                  PIC X(20).
020500       01  LOCAL-WK                         PIC X(40).
020700       01  LABEL-WK                         PIC X(80).
020800       01  URI-WK                           PIC X(120).
020900      *
021000       01  LOCAL-NAME-WS                    PIC X(40).
021100       01  DS-PREFIXO-ARQ-WS                PIC X(20).
021110      *    OS-0649 - COPIA EM CAIXA ORIGINAL, TIRADA ANTES DO
021120      *    INSPECT CONVERTING, PARA O REGISTRO MINIMO DA REGRA
021130      *    OXO-4 (QUE EXIGE O PREFIXO NA CAIXA COMO VEIO DO ARQUIVO,
021140      *    NAO EM MAIUSCULAS - A COLUNA DATASOURCE-PREFIX E QUE E
021150      *    SEMPRE MAIUSCULA).
021160       01  DS-PREFIXO-ORIG-WS               PIC X(20).
021200      *
021300      *---------------------------------------------------------------
021400      *    TABELA DE FONTES EM MEMORIA, CARREGADA DO CADASTRO NO
021500      *    INICIO DO PROCESSAMENTO (REGRA OXO-4). ATE 500 FONTES.
021600      *---------------------------------------------------------------
021700       01  TAB-FONTES-WS.
021800           05  FONTE-TAB OCCURS 500 TIMES.
021900               10  REG-FONTE-TB.
021910                   15  CHAVE-FONTE-TB.
021920                       20  FONTE-PREFIXO-TB        PIC X(20).
021930                       20  FONTE-NAMESPACE-TB      PIC X(20).
021940                   15  FONTE-TITULO-TB             PIC X(80).
021950                   15  FONTE-DESCRICAO-TB          PIC X(200).
021960                   15  FONTE-TIPO-TB               PIC X(10).
021965                       88  ONTOLOGIA-TB            VALUE "ontology  ".
021970                       88  BASE-DADOS-TB           VALUE "database  ".
021975                       88  REGISTRO-TB             VALUE "registry  ".
021980                   15  FONTE-URI-BASE-TB           PIC X(100).
021985                   15  FONTE-PREFIXOS-ALT-TB       PIC X(60).
021990                   15  FONTE-LICENCA-TB            PIC X(60).
021995                   15  FONTE-VERSAO-TB             PIC X(40).
022000                   15  FONTE-STATUS-TB             PIC X(01).
022005                       88  FONTE-ATIVA-TB          VALUE "A".
022010                       88  FONTE-INATIVA-TB        VALUE "I".
022015                   15  FILLER                      PIC X(09).
022050           05  FILLER                   PIC X(01).
022100      *
022200      *---------------------------------------------------------------
022300      *    TABELA DE PREFIXOS->URI, ACUMULADA DOS CABECALHOS DE
022400      *    TODOS OS ARQUIVOS DE MAPEAMENTO (REGRA OXO-7). ATE 300
022500      *    PREFIXOS.
022600      *---------------------------------------------------------------
022700       01  TAB-PREFIXOS-WS.
022800           05  PREFIXO-TAB OCCURS 300 TIMES.
022900               10  PREFIXO-CHAVE-TAB    PIC X(20).
023000               10  PREFIXO-URI-TAB      PIC X(100).
023050           05  FILLER                   PIC X(01).
023100      *
023200      *---------------------------------------------------------------
023300      *    TABELA DE NOS JA GRAVADOS (REGRA OXO-2-A/C). ATE 5000
023400      *    NOS.
023500      *---------------------------------------------------------------
023600       01  TAB-GRAVADOS-WS.
023700           05  GRAVADO-TAB OCCURS 5000 TIMES.
023800               10  ID-GRAVADO-TAB       PIC X(60).
023850           05  FILLER                   PIC X(01).
023900      *
024000      *---------------------------------------------------------------
024100      *    TABELA DE NOS PENDENTES - VISTOS SEM ROTULO, AGUARDANDO
024200      *    UMA OCORRENCIA COM ROTULO OU O FIM DO PROCESSAMENTO
024300      *    (REGRA OXO-2-B/C). ATE 5000 NOS.
024400      *---------------------------------------------------------------
024500       01  TAB-PENDENTES-WS.
024600           05  PENDENTE-TAB OCCURS 5000 TIMES.
024700               10  ID-PENDENTE-TAB      PIC X(60).
024750           05  FILLER                   PIC X(01).
024800      *
024900       PROCEDURE DIVISION.
025000      *
025100       INICIO-010.
025200      *
025300           DISPLAY "* CONVOXO - GERACAO DE NOS E ARESTAS OXO *".
025400           ACCEPT DATA-EXECUCAO-WS FROM DATE YYYYMMDD.
025500           MOVE ANO-EXEC-WS TO ANO-ARESTA-WK.
025600           MOVE MES-EXEC-WS TO MES-ARESTA-WK.
025700           MOVE DIA-EXEC-WS TO DIA-ARESTA-WK.
025800           MOVE "-"         TO DATA-ARESTA-WK (5:1) DATA-ARESTA-WK (8:1).
025900           DISPLAY "DATA DE EXECUCAO: " DATA-ARESTA-WK.
026000      *
026100           PERFORM 0015-CARREGA-FONTES THRU 0015-EXIT.
026200           PERFORM 0020-ABRE-ARQUIVOS THRU 0020-EXIT.
026300           PERFORM 0030-GRAVA-CABECALHOS THRU 0030-EXIT.
026400           PERFORM 0100-PROCESSA-MAPA1 THRU 0100-EXIT.
026500           PERFORM 0200-PROCESSA-MAPA2 THRU 0200-EXIT.
026600           PERFORM 0300-PROCESSA-MAPA3 THRU 0300-EXIT.
026700           PERFORM 0800-GRAVA-PENDENTES THRU 0800-EXIT.
026800           GO TO 0900-ENCERRA.
026900      *
027000      *---------------------------------------------------------------
027100      *    CARGA DO CADASTRO DE FONTES EM MEMORIA (REGRA OXO-4).
027200      *    SE O ARQUIVO NAO EXISTIR, A TABELA FICA VAZIA E TODA
027300      *    ARESTA CAI NO CASO "FONTE NAO CADASTRADA".
027350      *---------------------------------------------------------------
027400       0015-CARREGA-FONTES.
027500      *
027600           OPEN INPUT ARQ-FONTE-EN.
027700           IF  NOT OK-FONTE-EN
027800               DISPLAY "CADASTRO DE FONTES NAO INFORMADO - STATUS: "
027900                       EST-FONTE-EN
028000               GO TO 0015-EXIT.
028100      *
028200           PERFORM LEITURA-FONTE THRU LEITURA-FONTE-EXIT
028300               UNTIL FIM-FONTE.
028400           CLOSE ARQ-FONTE-EN.
028500      *
028600       0015-EXIT. EXIT.
028700      *
028800       LEITURA-FONTE.
028900      *
029000           READ ARQ-FONTE-EN
029100               AT END
029200                   SET FIM-FONTE TO TRUE
029300                   GO TO LEITURA-FONTE-EXIT.
029400      *
029500           ADD 1 TO QTD-FONTES-WS.
029600           IF  QTD-FONTES-WS > 500
029700               DISPLAY "** TABELA DE FONTES CHEIA - FONTE PERDIDA **"
029800               SUBTRACT 1 FROM QTD-FONTES-WS
029900               GO TO LEITURA-FONTE-EXIT.
030000      *
030100           MOVE REG-FONTE-EN TO REG-FONTE-TB (QTD-FONTES-WS).
030200           INSPECT FONTE-PREFIXO-TB (QTD-FONTES-WS)
030300               CONVERTING "abcdefghijklmnopqrstuvwxyz"
030400                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030410      *    OS-0649 - FONTE INATIVA NO CADASTRO FICA NA TABELA (PARA
030420      *    NAO CONFUNDIR A CONTAGEM DE LEITURA) MAS SO-AVISA AQUI;
030430      *    QUEM DESCARTA O MATCH NA BUSCA E A BUSCA-FONTE-LOOP, MAIS
030440      *    ABAIXO, OLHANDO FONTE-ATIVA-TB (IX-WS).
030450           IF  FONTE-INATIVA-EN
030460               DISPLAY "** FONTE CADASTRADA COMO INATIVA: "
030470                       FONTE-PREFIXO-EN.
030500      *
030600       LEITURA-FONTE-EXIT. EXIT.
030700      *
030800       0020-ABRE-ARQUIVOS.
030900      *
031000           OPEN OUTPUT ARQ-NO.
031100           IF  NOT OK-NO
031200               DISPLAY "** ERRO NA ABERTURA DO ARQ. DE NOS **"
031300               DISPLAY "FILE STATUS: " EST-NO
031400               GO TO 0900-ENCERRA.
031500      *
031600           OPEN OUTPUT ARQ-ARESTA.
031700           IF  NOT OK-ARESTA
031800               DISPLAY "** ERRO NA ABERTURA DO ARQ. DE ARESTAS **"
031900               DISPLAY "FILE STATUS: " EST-ARESTA
032000               CLOSE ARQ-NO
032100               GO TO 0900-ENCERRA.
032200      *
032300       0020-EXIT. EXIT.
032400      *
032500       0030-GRAVA-CABECALHOS.
032600      *
032700           MOVE SPACES            TO REG-NO-TX.
032800           MOVE "identifier"      TO IDENTIF-NO-TX.
032900           MOVE "curie"           TO CURIE-NO-TX.
033000           MOVE "label"           TO LABEL-NO-TX.
033100           MOVE "uri"             TO URI-NO-TX.
033200           MOVE "prefix"          TO PREFIXO-NO-TX.
033300           WRITE REG-NO-TX.
033400      *
033500           MOVE SPACES            TO REG-ARESTA-TX.
033600           MOVE "fromCurie"       TO FROM-CURIE-TX.
033700           MOVE "toCurie"         TO TO-CURIE-TX.
033800           MOVE "datasourcePrefix" TO DS-PREFIXO-TX.
033900           MOVE "datasource"      TO DATASOURCE-TX.
034000           MOVE "sourceType"      TO SOURCE-TYPE-TX.
034100           MOVE "scope"           TO SCOPE-TX.
034200           MOVE "date"            TO MAPPING-DATE-TX.
034300           WRITE REG-ARESTA-TX.
034400      *
034500       0030-EXIT. EXIT.
034600      *
034700      *---------------------------------------------------------------
034800      *    PROCESSAMENTO DO 1O ARQUIVO DE MAPEAMENTO (SE INFORMADO)
034900      *---------------------------------------------------------------
035000       0100-PROCESSA-MAPA1.
035100      *
035200           OPEN INPUT ARQ-MAPA1.
035300           IF  NOT OK-MAPA1
035400               DISPLAY "MAPA1 NAO INFORMADO - FILE STATUS: "
035500                       EST-MAPA1
035600               GO TO 0100-EXIT.
035700      *
035800           MOVE "N" TO CABECALHO-LIDO-WS.
035900           MOVE SPACES TO LOCAL-NAME-WS.
036000           PERFORM LEITURA-0100 THRU LEITURA-0100-EXIT
036100               UNTIL FIM-MAPA1.
036200           CLOSE ARQ-MAPA1.
036300      *
036400       0100-EXIT. EXIT.
036500      *
036600       LEITURA-0100.
036700      *
036800           READ ARQ-MAPA1 INTO LINHA-MAPA-WK
036900               AT END
037000                   SET FIM-MAPA1 TO TRUE
037100                   GO TO LEITURA-0100-EXIT.
037200      *
037300           ADD 1 TO MAPAS-LIDOS-WS.
037400           PERFORM 0150-TRATA-LINHA THRU 0150-EXIT.
037500      *
037600       LEITURA-0100-EXIT. EXIT.
037700      *
037800      *---------------------------------------------------------------
037900      *    PROCESSAMENTO DO 2O ARQUIVO DE MAPEAMENTO (SE INFORMADO)
038000      *---------------------------------------------------------------
038100       0200-PROCESSA-MAPA2.
038200      *
038300           OPEN INPUT ARQ-MAPA2.
038400           IF  NOT OK-MAPA2
038500               DISPLAY "MAPA2 NAO INFORMADO - FILE STATUS: "
038600                       EST-MAPA2
038700               GO TO 0200-EXIT.
038800      *
038900           MOVE "N" TO CABECALHO-LIDO-WS.
039000           MOVE SPACES TO LOCAL-NAME-WS.
039100           PERFORM LEITURA-0200 THRU LEITURA-0200-EXIT
039200               UNTIL FIM-MAPA2.
039300           CLOSE ARQ-MAPA2.
039400      *
039500       0200-EXIT. EXIT.
039600      *
039700       LEITURA-0200.
039800      *
039900           READ ARQ-MAPA2 INTO LINHA-MAPA-WK
040000               AT END
040100                   SET FIM-MAPA2 TO TRUE
040200                   GO TO LEITURA-0200-EXIT.
040300      *
040400           ADD 1 TO MAPAS-LIDOS-WS.
040500           PERFORM 0150-TRATA-LINHA THRU 0150-EXIT.
040600      *
040700       LEITURA-0200-EXIT. EXIT.
040800      *
040900      *---------------------------------------------------------------
041000      *    PROCESSAMENTO DO 3O ARQUIVO DE MAPEAMENTO (SE INFORMADO)
041100      *---------------------------------------------------------------
041200       0300-PROCESSA-MAPA3.
041300      *
041400           OPEN INPUT ARQ-MAPA3.
041500           IF  NOT OK-MAPA3
041600               DISPLAY "MAPA3 NAO INFORMADO - FILE STATUS: "
041700                       EST-MAPA3
041800               GO TO 0300-EXIT.
041900      *
042000           MOVE "N" TO CABECALHO-LIDO-WS.
042100           MOVE SPACES TO LOCAL-NAME-WS.
042200           PERFORM LEITURA-0300 THRU LEITURA-0300-EXIT
042300               UNTIL FIM-MAPA3.
042400           CLOSE ARQ-MAPA3.
042500      *
042600       0300-EXIT. EXIT.
042700      *
042800       LEITURA-0300.
042900      *
043000           READ ARQ-MAPA3 INTO LINHA-MAPA-WK
043100               AT END
043200                   SET FIM-MAPA3 TO TRUE
043300                   GO TO LEITURA-0300-EXIT.
043400      *
043500           ADD 1 TO MAPAS-LIDOS-WS.
043600           PERFORM 0150-TRATA-LINHA THRU 0150-EXIT.
043700      *
043800       LEITURA-0300-EXIT. EXIT.
043900      *
044000      *---------------------------------------------------------------
044100      *    TRATAMENTO DE UMA LINHA LIDA DE QUALQUER UM DOS TRES
044200      *    ARQUIVOS DE MAPEAMENTO. LINHAS DE COMENTARIO SAO
044300      *    ESPIADAS EM BUSCA DE LOCAL_NAME/CURIE_MAP (REGRA OXO-7);
044400      *    A PRIMEIRA LINHA SEM "#" E O CABECALHO DE COLUNAS, E E
044500      *    IGNORADA; AS DEMAIS SAO PARTIDAS NOS CAMPOS DO MAPEAMENTO.
044600      *---------------------------------------------------------------
044700       0150-TRATA-LINHA.
044800      *
044900           IF  PRIMEIRO-CAR-WK IS COMENTARIO-SSSOM
045000               PERFORM 0110-LE-CABECALHO-MAPA THRU 0110-EXIT
045100               GO TO 0150-EXIT.
045200      *
045300           IF  NOT CABECALHO-LIDO
045400               SET CABECALHO-LIDO TO TRUE
045500               GO TO 0150-EXIT.
045600      *
045700           UNSTRING LINHA-MAPA-WK DELIMITED BY X"09"
045800               INTO SUJEITO-COD-WS, SUJEITO-ROTULO-WS,
045900                    PREDICADO-COD-WS, OBJETO-COD-WS,
046000                    OBJETO-ROTULO-WS, JUSTIFICATIVA-WS.
046100      *
046200           MOVE SUJEITO-COD-WS      TO CURIE-WK.
046300           MOVE SUJEITO-ROTULO-WS   TO LABEL-WK.
046400           PERFORM 0400-PROCESSA-NO THRU 0400-EXIT.
046500      *
046600           MOVE OBJETO-COD-WS       TO CURIE-WK.
046700           MOVE OBJETO-ROTULO-WS    TO LABEL-WK.
046800           PERFORM 0400-PROCESSA-NO THRU 0400-EXIT.
046900      *
047000           PERFORM 0500-GRAVA-ARESTA THRU 0500-EXIT.
047100      *
047200       0150-EXIT. EXIT.
047300      *
047400      *---------------------------------------------------------------
047500      *    REGRA OXO-7 - ESPIA AS LINHAS DE COMENTARIO DO BLOCO DE
047600      *    CABECALHO SSSOM. RECONHECE "# local_name: xxxx" E AS
047700      *    LINHAS INDENTADAS "#   PREFIXO: http://..." QUE VEM SOB
047800      *    "# curie_map:", ACUMULANDO NA TABELA GLOBAL DE PREFIXOS -
047900      *    ENTRADAS DE ARQUIVOS POSTERIORES SOBRESCREVEM AS MESMAS
048000      *    CHAVES DE ARQUIVOS ANTERIORES.
048100      *---------------------------------------------------------------
048200       0110-LE-CABECALHO-MAPA.
048300      *
048400           IF  RESTO-LINHA-WK (1:12) = " local_name:"
048500               MOVE RESTO-LINHA-WK (14:40) TO LOCAL-NAME-WS
048600               GO TO 0110-EXIT.
048700      *
048800           IF  RESTO-LINHA-WK (1:3) NOT = "   "
048900               GO TO 0110-EXIT.
049000      *
049100           IF  RESTO-LINHA-WK (4:1) = " "
049200               GO TO 0110-EXIT.
049300      *
049400           UNSTRING RESTO-LINHA-WK (4:396) DELIMITED BY ": "
049500               INTO PREFIXO-WK, URI-WK.
049600      *
049700           IF  PREFIXO-WK = SPACES
049800               GO TO 0110-EXIT.
049850           IF  URI-WK = SPACES
049900               GO TO 0110-EXIT.
050000      *
050050           MOVE PREFIXO-WK TO PREFIXO-BUSCA-WK.
050100           PERFORM BUSCA-PREFIXO-TAB THRU BUSCA-PREFIXO-TAB-EXIT.
050200      *
050300           IF  ACHOU-PREFIXO
050400               MOVE URI-WK TO PREFIXO-URI-TAB (IX-WS)
050500               GO TO 0110-EXIT.
050600      *
050700           ADD 1 TO QTD-PREFIXOS-WS.
050800           IF  QTD-PREFIXOS-WS > 300
050900               DISPLAY "** TABELA DE PREFIXOS CHEIA **"
051000               SUBTRACT 1 FROM QTD-PREFIXOS-WS
051100               GO TO 0110-EXIT.
051200      *
051300           MOVE PREFIXO-WK TO PREFIXO-CHAVE-TAB (QTD-PREFIXOS-WS).
051400           MOVE URI-WK     TO PREFIXO-URI-TAB   (QTD-PREFIXOS-WS).
051500      *
051600       0110-EXIT. EXIT.
051700      *
051800       BUSCA-PREFIXO-TAB.
051900      *
052000           MOVE "N" TO ACHOU-PREFIXO-WS.
052100           MOVE 0   TO IX-WS.
052200           PERFORM BUSCA-PREFIXO-LOOP THRU BUSCA-PREFIXO-LOOP-EXIT
052300               VARYING IX-WS FROM 1 BY 1
052400               UNTIL IX-WS > QTD-PREFIXOS-WS OR ACHOU-PREFIXO.
052500      *
052600       BUSCA-PREFIXO-TAB-EXIT. EXIT.
052700      *
052800       BUSCA-PREFIXO-LOOP.
052900      *
053000           IF  PREFIXO-CHAVE-TAB (IX-WS) = PREFIXO-BUSCA-WK
053100               SET ACHOU-PREFIXO TO TRUE.
053200      *
053300       BUSCA-PREFIXO-LOOP-EXIT. EXIT.
053400      *
053500      *---------------------------------------------------------------
053600      *    REGRA OXO-2 - DEDUP DE NOS COM ROTULO DIFERIDO.
053700      *    (A) SE JA GRAVADO, IGNORA - NAO HA MAIS NADA A FAZER.
053800      *    (B) SE NAO GRAVADO E O ROTULO VIER VAZIO, ENFILEIRA COMO
053850      *        PENDENTE (A MENOS QUE JA ESTEJA NA FILA).
053900      *    (C) SE NAO GRAVADO E O ROTULO VIER PREENCHIDO (EM QUALQUER
053950      *        OCORRENCIA, PENDENTE OU NAO), GRAVA O NO E REMOVE DA
053960      *        FILA DE PENDENTES SE LA ESTIVER - OS-0647 CORRIGIU O
053970      *        DEFEITO EM QUE A VERIFICACAO DE PENDENCIA, FEITA ANTES
053980      *        DO TESTE DO ROTULO, IMPEDIA A PROMOCAO DO NO PENDENTE
053990      *        PARA GRAVADO QUANDO A OCORRENCIA COM ROTULO CHEGAVA.
054000      *---------------------------------------------------------------
054100       0400-PROCESSA-NO.
054200      *
054300           PERFORM BUSCA-NO-GRAVADO THRU BUSCA-NO-GRAVADO-EXIT.
054400           IF  ACHOU-GRAVADO
054500               GO TO 0400-EXIT.
054600      *
054700           IF  LABEL-WK NOT = SPACES
054750               GO TO 0400-DECOMPOE.
054800      *
054900           PERFORM BUSCA-NO-PENDENTE THRU BUSCA-NO-PENDENTE-EXIT.
055000           IF  ACHOU-PENDENTE
055100               GO TO 0400-EXIT.
055200      *
055400           ADD 1 TO QTD-PENDENTES-WS.
055500           IF  QTD-PENDENTES-WS > 5000
055600               DISPLAY "** TABELA DE PENDENTES CHEIA **"
055700               SUBTRACT 1 FROM QTD-PENDENTES-WS
055800               GO TO 0400-EXIT.
055900           MOVE CURIE-WK TO ID-PENDENTE-TAB (QTD-PENDENTES-WS).
056000           GO TO 0400-EXIT.
056050      *
056100       0400-DECOMPOE.
056150      *
056160           PERFORM 0410-DECOMPOE-CURIE THRU 0410-EXIT.
056200           PERFORM 0420-RESOLVE-URI THRU 0420-EXIT.
056250      *
056260           PERFORM BUSCA-NO-PENDENTE THRU BUSCA-NO-PENDENTE-EXIT.
056270           IF  ACHOU-PENDENTE
056280               PERFORM 0430-REMOVE-PENDENTE THRU 0430-EXIT.
056300      *
056400           ADD 1 TO QTD-GRAVADOS-WS.
056500           IF  QTD-GRAVADOS-WS > 5000
056600               DISPLAY "** TABELA DE NOS GRAVADOS CHEIA **"
056700               SUBTRACT 1 FROM QTD-GRAVADOS-WS
056800               GO TO 0400-EXIT.
056900      *
057000           MOVE CURIE-WK TO ID-GRAVADO-TAB (QTD-GRAVADOS-WS).
057100      *
057200           MOVE SPACES         TO REG-NO-TX.
057300           MOVE LOCAL-WK        TO IDENTIF-NO-TX.
057400           MOVE CURIE-WK        TO CURIE-NO-TX.
057500           MOVE LABEL-WK        TO LABEL-NO-TX.
057600           MOVE URI-WK          TO URI-NO-TX.
057700           MOVE PREFIXO-WK      TO PREFIXO-NO-TX.
057800           WRITE REG-NO-TX.
057900           ADD 1 TO NOS-GRAVADOS-WS.
058000      *
058100       0400-EXIT. EXIT.
058150      *
058160      *---------------------------------------------------------------
058170      *    REMOVE O ID RECEM-GRAVADO DA TABELA DE PENDENTES, TROCANDO-O
058180      *    PELO ULTIMO ELEMENTO DA TABELA (IX-WS JA APONTA PARA O SLOT
058190      *    ENCONTRADO PELA BUSCA-NO-PENDENTE QUE PRECEDE ESTA CHAMADA).
058195      *---------------------------------------------------------------
058196       0430-REMOVE-PENDENTE.
058197      *
058198           MOVE ID-PENDENTE-TAB (QTD-PENDENTES-WS)
058199               TO ID-PENDENTE-TAB (IX-WS).
058210           SUBTRACT 1 FROM QTD-PENDENTES-WS.
058220      *
058230       0430-EXIT. EXIT.
058240      *
058300       BUSCA-NO-GRAVADO.
058400      *
058500           MOVE "N" TO ACHOU-GRAVADO-WS.
058600           MOVE 0   TO IX-WS.
058700           PERFORM BUSCA-GRAVADO-LOOP THRU BUSCA-GRAVADO-LOOP-EXIT
058800               VARYING IX-WS FROM 1 BY 1
058900               UNTIL IX-WS > QTD-GRAVADOS-WS OR ACHOU-GRAVADO.
059000      *
059100       BUSCA-NO-GRAVADO-EXIT. EXIT.
059200      *
059300       BUSCA-GRAVADO-LOOP.
059400      *
059500           IF  ID-GRAVADO-TAB (IX-WS) = CURIE-WK
059600               SET ACHOU-GRAVADO TO TRUE.
059700      *
059800       BUSCA-GRAVADO-LOOP-EXIT. EXIT.
059900      *
060000       BUSCA-NO-PENDENTE.
060100      *
060200           MOVE "N" TO ACHOU-PENDENTE-WS.
060300           MOVE 0   TO IX-WS.
060400           PERFORM BUSCA-PENDENTE-LOOP THRU BUSCA-PENDENTE-LOOP-EXIT
060500               VARYING IX-WS FROM 1 BY 1
060600               UNTIL IX-WS > QTD-PENDENTES-WS OR ACHOU-PENDENTE.
060700      *
060800       BUSCA-NO-PENDENTE-EXIT. EXIT.
060900      *
061000       BUSCA-PENDENTE-LOOP.
061100      *
061200           IF  ID-PENDENTE-TAB (IX-WS) = CURIE-WK
061300               SET ACHOU-PENDENTE TO TRUE.
061400      *
061500       BUSCA-PENDENTE-LOOP-EXIT. EXIT.
061600      *
061700      *---------------------------------------------------------------
061800      *    REGRA OXO-1 - PREFIXO = TEXTO ANTES DO PRIMEIRO ":"; A
061900      *    PARTE LOCAL (IDENTIFIER) = TEXTO DEPOIS DO PRIMEIRO ":".
062000      *---------------------------------------------------------------
062100       0410-DECOMPOE-CURIE.
062150      *
062170           MOVE SPACES TO PREFIXO-WK LOCAL-WK.
062200           MOVE 0      TO POS-DOISPONTOS-WS.
062220           MOVE 0      TO IX-WS.
062240           PERFORM ACHA-DOISPONTOS THRU ACHA-DOISPONTOS-EXIT
062260               VARYING IX-WS FROM 1 BY 1
062280               UNTIL IX-WS > 60 OR POS-DOISPONTOS-WS NOT = 0.
062300      *
062320           IF  POS-DOISPONTOS-WS = 0
062340               MOVE CURIE-WK TO PREFIXO-WK
062360               GO TO 0410-EXIT.
062380      *
062400           MOVE CURIE-WK (1 : POS-DOISPONTOS-WS - 1)  TO PREFIXO-WK.
062420           MOVE CURIE-WK (POS-DOISPONTOS-WS + 1 : 60 - POS-DOISPONTOS-WS)
062440               TO LOCAL-WK.
062600      *
062700       0410-EXIT. EXIT.
062720      *
062740       ACHA-DOISPONTOS.
062760      *
062780           IF  CURIE-WK (IX-WS : 1) = ":"
062800               MOVE IX-WS TO POS-DOISPONTOS-WS.
062820      *
062840       ACHA-DOISPONTOS-EXIT. EXIT.
062860      *
062900      *---------------------------------------------------------------
063000      *    REGRA OXO-3 - RESOLUCAO DE URI. PRIMEIRO TENTA O PREFIXO
063100      *    EXATO (URI = BASE + PARTE LOCAL); SENAO TENTA O PREFIXO
063200      *    EM MAIUSCULAS (URI = SO A BASE, SEM A PARTE LOCAL); SENAO
063300      *    URI FICA EM BRANCO.
063400      *---------------------------------------------------------------
063500       0420-RESOLVE-URI.
063600      *
063700           MOVE SPACES TO URI-WK.
063750           MOVE PREFIXO-WK TO PREFIXO-BUSCA-WK.
063800           PERFORM BUSCA-PREFIXO-TAB THRU BUSCA-PREFIXO-TAB-EXIT.
063900           IF  ACHOU-PREFIXO
064000               STRING PREFIXO-URI-TAB (IX-WS) DELIMITED BY SPACE
064100                      LOCAL-WK          DELIMITED BY SPACE
064200                      INTO URI-WK
064300               GO TO 0420-EXIT.
064400      *
064500           MOVE PREFIXO-WK TO PREFIXO-MAIUSC-WK.
064600           INSPECT PREFIXO-MAIUSC-WK
064700               CONVERTING "abcdefghijklmnopqrstuvwxyz"
064800                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
064850           MOVE PREFIXO-MAIUSC-WK TO PREFIXO-BUSCA-WK.
064900           PERFORM BUSCA-PREFIXO-TAB THRU BUSCA-PREFIXO-TAB-EXIT.
065000           IF  ACHOU-PREFIXO
065100               MOVE PREFIXO-URI-TAB (IX-WS) TO URI-WK.
065200      *
065300       0420-EXIT. EXIT.
065400      *
065500      *---------------------------------------------------------------
065600      *    REGRA OXO-5/OXO-6 - GRAVACAO DA ARESTA, COM OS CONSTANTES
065700      *    SOURCE-TYPE/SCOPE E A DATA DE EXECUCAO.
065800      *---------------------------------------------------------------
065900       0500-GRAVA-ARESTA.
066000      *
066100           PERFORM 0505-MONTA-FONTE-ARESTA THRU 0505-EXIT.
066200      *
066300           MOVE SPACES               TO REG-ARESTA-TX.
066400           MOVE SUJEITO-COD-WS       TO FROM-CURIE-TX.
066500           MOVE OBJETO-COD-WS        TO TO-CURIE-TX.
066600           MOVE DS-PREFIXO-ARQ-WS    TO DS-PREFIXO-TX.
066700           MOVE "ONTOLOGY"           TO SOURCE-TYPE-TX.
066800           MOVE "RELATED"            TO SCOPE-TX.
066900           MOVE DATA-ARESTA-WK       TO MAPPING-DATE-TX.
067000           WRITE REG-ARESTA-TX.
067100           ADD 1 TO ARESTAS-GRAVADAS-WS.
067200      *
067300       0500-EXIT. EXIT.
067400      *
067500      *---------------------------------------------------------------
067600      *    REGRA OXO-4 - PREFIXO DA FONTE = TEXTO ANTES DO PRIMEIRO
067700      *    "." DO LOCAL_NAME DO ARQUIVO, EM MAIUSCULAS. SE A FONTE
067800      *    ESTIVER CADASTRADA, A ARESTA LEVA O REGISTRO SERIALIZADO;
067900      *    SENAO LEVA UM REGISTRO MINIMO (SO PREFIXO ORIGINAL E
068000      *    SOURCE-TYPE "DATABASE").
068100      *---------------------------------------------------------------
068200       0505-MONTA-FONTE-ARESTA.
068300      *
068400           MOVE SPACES TO DS-PREFIXO-ARQ-WS.
068500           UNSTRING LOCAL-NAME-WS DELIMITED BY "."
068600               INTO DS-PREFIXO-ARQ-WS.
068650           MOVE DS-PREFIXO-ARQ-WS TO DS-PREFIXO-ORIG-WS.
068700           INSPECT DS-PREFIXO-ARQ-WS
068800               CONVERTING "abcdefghijklmnopqrstuvwxyz"
068900                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
069000      *
069100           PERFORM BUSCA-FONTE-TAB THRU BUSCA-FONTE-TAB-EXIT.
069200           PERFORM 0510-SERIALIZA-FONTE THRU 0510-EXIT.
069300      *
069400       0505-EXIT. EXIT.
069500      *
069600       BUSCA-FONTE-TAB.
069700      *
069800           MOVE "N" TO ACHOU-FONTE-WS.
069900           MOVE 0   TO IX-WS.
070000           PERFORM BUSCA-FONTE-LOOP THRU BUSCA-FONTE-LOOP-EXIT
070100               VARYING IX-WS FROM 1 BY 1
070200               UNTIL IX-WS > QTD-FONTES-WS OR ACHOU-FONTE.
070300      *
070400       BUSCA-FONTE-TAB-EXIT. EXIT.
070500      *
070600       BUSCA-FONTE-LOOP.
070700      *
070710      *    OS-0649 - FONTE INATIVA NAO CONTA COMO ACHADA; CAI NO
070720      *    REGISTRO MINIMO DA REGRA OXO-4 COMO SE NAO ESTIVESSE
070730      *    CADASTRADA.
070800           IF  FONTE-PREFIXO-TB (IX-WS) = DS-PREFIXO-ARQ-WS
070850               AND FONTE-ATIVA-TB (IX-WS)
070900               SET ACHOU-FONTE TO TRUE.
071000      *
071100       BUSCA-FONTE-LOOP-EXIT. EXIT.
071200      *
071300      *---------------------------------------------------------------
071400      *    SERIALIZACAO DA FONTE COMO PARES ROTULO=VALOR (SUBSTITUI
071500      *    O JSON DO PROGRAMA ORIGINAL, QUE NAO EXISTE NESTE SHOP).
071600      *---------------------------------------------------------------
071700       0510-SERIALIZA-FONTE.
071800      *
071810      *    OS-0654 - DATASOURCE-TX TEM SO 200 BYTES PARA TODOS OS
071820      *    CAMPOS DA FONTE; DESCRICAO-TB E SOZINHA X(200), POR ISSO
071830      *    ENTRA AQUI TRUNCADA EM 60 POSICOES (O BASTANTE PARA UM
071840      *    RESUMO) NO LUGAR DO TEXTO INTEIRO. DS-IDORG-NAMESPACE E
071850      *    DS-LICENSE CONTINUAM FORA, CONFORME A REGRA OXO-4 (CAMPOS
071860      *    VAZIOS NA PRATICA NO CADASTRO).
071900           MOVE SPACES TO DATASOURCE-TX.
072000           IF  ACHOU-FONTE
072100               STRING "PREFIXO="   DELIMITED BY SIZE
072200                      FONTE-PREFIXO-TB     (IX-WS) DELIMITED BY SPACE
072300                      " TITULO="   DELIMITED BY SIZE
072400                      FONTE-TITULO-TB       (IX-WS) DELIMITED BY SPACE
072410                      " DESCRICAO=" DELIMITED BY SIZE
072420                      FONTE-DESCRICAO-TB (IX-WS) (1:60) DELIMITED BY SPACE
072500                      " TIPO="     DELIMITED BY SIZE
072600                      FONTE-TIPO-TB         (IX-WS) DELIMITED BY SPACE
072700                      " BASEURI="  DELIMITED BY SIZE
072800                      FONTE-URI-BASE-TB     (IX-WS) DELIMITED BY SPACE
072900                      " ALTPFX="   DELIMITED BY SIZE
073000                      FONTE-PREFIXOS-ALT-TB (IX-WS) DELIMITED BY SPACE
073100                      " VERSAO="   DELIMITED BY SIZE
073200                      FONTE-VERSAO-TB       (IX-WS) DELIMITED BY SPACE
073300                      INTO DATASOURCE-TX
073400               GO TO 0510-EXIT.
073500      *
073600           STRING "PREFIXO="   DELIMITED BY SIZE
073700                  DS-PREFIXO-ORIG-WS DELIMITED BY SPACE
073800                  " TIPO=DATABASE"  DELIMITED BY SIZE
073900                  INTO DATASOURCE-TX.
074000      *
074100       0510-EXIT. EXIT.
074200      *
074300      *---------------------------------------------------------------
074400      *    REGRA OXO-2-C - NOS QUE FICARAM PENDENTES (VISTOS SEM
074500      *    ROTULO E NUNCA REVISTOS COM ROTULO) SAO GRAVADOS AQUI,
074600      *    USANDO O PROPRIO ID COMO ROTULO.
074700      *---------------------------------------------------------------
074800       0800-GRAVA-PENDENTES.
074900      *
075000           MOVE 0 TO IX-WS.
075100           PERFORM 0810-GRAVA-1-PENDENTE THRU 0810-EXIT
075200               VARYING IX-WS FROM 1 BY 1
075300               UNTIL IX-WS > QTD-PENDENTES-WS.
075400      *
075500       0800-EXIT. EXIT.
075600      *
075700       0810-GRAVA-1-PENDENTE.
075800      *
075900           MOVE ID-PENDENTE-TAB (IX-WS) TO CURIE-WK.
076000           MOVE ID-PENDENTE-TAB (IX-WS) TO LABEL-WK.
076100           PERFORM 0410-DECOMPOE-CURIE THRU 0410-EXIT.
076200           PERFORM 0420-RESOLVE-URI THRU 0420-EXIT.
076300      *
076400           MOVE SPACES          TO REG-NO-TX.
076500           MOVE LOCAL-WK        TO IDENTIF-NO-TX.
076600           MOVE CURIE-WK        TO CURIE-NO-TX.
076700           MOVE LABEL-WK        TO LABEL-NO-TX.
076800           MOVE URI-WK          TO URI-NO-TX.
076900           MOVE PREFIXO-WK      TO PREFIXO-NO-TX.
077000           WRITE REG-NO-TX.
077100           ADD 1 TO NOS-GRAVADOS-WS.
077200      *
077300       0810-EXIT. EXIT.
077400      *
077500       0900-ENCERRA.
077600      *
077700           IF  OK-NO
077800               CLOSE ARQ-NO.
077850           IF  OK-ARESTA
077900               CLOSE ARQ-ARESTA.
078000      *
078100           MOVE MAPAS-LIDOS-WS TO CONT-LIDOS-ED.
078200           DISPLAY "FIM CONVOXO - LIDOS: "      CONT-LIDOS-IMP
078300                   " NOS: "                     NOS-GRAVADOS-WS
078400                   " ARESTAS: "                 ARESTAS-GRAVADAS-WS.
078500           STOP RUN.
